000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HASHINS.
000300 AUTHOR.        R J TOBIN.
000400 INSTALLATION.  NECMIS DATA CENTER - MARKET INFORMATION GROUP.
000500 DATE-WRITTEN.  06/02/93.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800***************************************************************
000900* HASHINS - SORTED-TABLE SEARCH/INSERT FOR THE SEEN-HASH TABLE
001000* CARRIED OVER FROM THE OLD ADSORT1 INSERTION-SORT ROUTINE USED
001100* BY THE OVERNIGHT SUBSCRIBER EXTRACTS; REWORKED HERE TO DO A
001200* BINARY SEARCH AGAINST THE IN-MEMORY SEEN-HASH TABLE AND, ON A
001300* MISS, SHIFT-INSERT THE NEW KEY SO THE TABLE STAYS ASCENDING
001400* FOR THE NEXT SEARCH.  CALLED ONCE PER INPUT NOTICE BY NECBID1
001500* AND ONCE PER RECORD WHILE THE SEEN-HASH FILE IS BEING LOADED.
001600*---------------------------------------------------------------
001700* CHANGE LOG
001800*---------------------------------------------------------------
001900* 06/02/93 RJT  0093  ORIGINAL ADSORT1 - IN-MEMORY INSERTION SORT
002000*                     FOR THE SUBSCRIBER EXTRACT WORK TABLE.
002100* 09/19/95 RJT  0201  ADDED TABLE-FULL GUARD AFTER AN OVERNIGHT
002200*                     ABEND ON A RUN WITH AN OVERSIZE EXTRACT.
002300* 03/08/99 KLM  Y2K01 NO DATE LOGIC IN THIS MODULE - REVIEWED AND
002400*                     SIGNED OFF FOR YEAR 2000, NO CHANGE MADE.
002500* 04/21/06 RJT  0355  RECAST AS HASHINS FOR THE BID-INTAKE RUN -
002600*                     SEARCH ADDED, KEY IS NOW X(16) NOT A
002700*                     NUMERIC AMOUNT, CALLER SUPPLIES FOUND SW.
002800* 07/02/06 RJT  0362  BINARY SEARCH REPLACES THE OLD SEQUENTIAL
002900*                     BACKWARD SCAN - TABLE CAN RUN TO 5000 ROWS.
003000*---------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     UPSI-0 ON STATUS IS WS-TRACE-ON
003500            OFF STATUS IS WS-TRACE-OFF.
003600
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 77  WS-TABLE-FULL-SW            PIC X VALUE 'N'.
004000     88  WS-TABLE-IS-FULL        VALUE 'Y'.
004100 01  WS-SEARCH-FIELDS.
004200     05  WS-LOW-SUB              PIC S9(8) COMP VALUE +0.
004300     05  WS-HIGH-SUB             PIC S9(8) COMP VALUE +0.
004400     05  WS-MID-SUB              PIC S9(8) COMP VALUE +0.
004500     05  WS-MOVE-FROM            PIC S9(8) COMP VALUE +0.
004600     05  WS-INSERT-TO            PIC S9(8) COMP VALUE +0.
004700     05  WS-COMPARE-RESULT       PIC S9(1) COMP-3 VALUE +0.
004800     05  FILLER                  PIC X(01) VALUE SPACE.
004900
005000 01  WS-KEY-VIEW.
005100     05  WS-KEY-WHOLE            PIC X(16).
005200     05  FILLER                  PIC X(01) VALUE SPACE.
005300 01  WS-KEY-HALVES REDEFINES WS-KEY-VIEW.
005400     05  WS-KEY-HALF-1           PIC X(08).
005500     05  WS-KEY-HALF-2           PIC X(08).
005600     05  FILLER                  PIC X(01).
005700
005800* DIAGNOSTIC VIEW OF A REJECTED KEY FOR THE TABLE-FULL MESSAGE.
005900 01  WS-DIAG-KEY-AREA.
006000     05  WS-DIAG-KEY             PIC X(16).
006100     05  FILLER                  PIC X(01) VALUE SPACE.
006200 01  WS-DIAG-KEY-NUM REDEFINES WS-DIAG-KEY-AREA.
006300     05  WS-DIAG-KEY-DIGITS      PIC 9(16).
006400     05  FILLER                  PIC X(01).
006500
006600 LINKAGE SECTION.
006700 01  LK-TABLE-MAX                PIC S9(8) COMP.
006800 01  LK-TABLE-SIZE               PIC S9(8) COMP.
006900* NO FILLER HERE - MUST LINE UP BYTE FOR BYTE WITH THE CALLER'S
007000* OCCURS DEPENDING ON AREA, WHICH CANNOT CARRY A TRAILING PAD.
007100 01  LK-TABLE-AREA.
007200     05  LK-TABLE-ENTRY OCCURS 0 TO 5000 TIMES
007300             DEPENDING ON LK-TABLE-SIZE.
007400         10  LK-TABLE-KEY        PIC X(16).
007500         10  LK-TABLE-KEY-HALVES REDEFINES LK-TABLE-KEY.
007600             15  LK-TABLE-KEY-HALF-1  PIC X(08).
007700             15  LK-TABLE-KEY-HALF-2  PIC X(08).
007800 01  LK-SEARCH-KEY                PIC X(16).
007900 01  LK-FOUND-SWITCH               PIC X.
008000     88  LK-KEY-WAS-FOUND          VALUE 'Y'.
008100     88  LK-KEY-WAS-INSERTED       VALUE 'N'.
008200     88  LK-TABLE-OVERFLOW         VALUE 'E'.
008300
008400 PROCEDURE DIVISION USING LK-TABLE-MAX LK-TABLE-SIZE
008500         LK-TABLE-AREA LK-SEARCH-KEY LK-FOUND-SWITCH.
008600
008700 0000-MAIN-LINE.
008800     MOVE 'N' TO WS-TABLE-FULL-SW
008900     MOVE LK-SEARCH-KEY TO WS-KEY-WHOLE
009000     IF WS-TRACE-ON
009100         DISPLAY 'HASHINS - SEARCHING KEY ' LK-SEARCH-KEY
009200                 ' TABLE SIZE ' LK-TABLE-SIZE
009300     END-IF
009400     PERFORM 1000-BINARY-SEARCH THRU 1000-EXIT
009500     IF LK-KEY-WAS-FOUND
009600         GOBACK
009700     END-IF
009800     PERFORM 2000-INSERT-KEY THRU 2000-EXIT
009900     GOBACK.
010000
010100 1000-BINARY-SEARCH.
010200     MOVE 'N' TO LK-FOUND-SWITCH
010300     MOVE 1 TO WS-LOW-SUB
010400     MOVE LK-TABLE-SIZE TO WS-HIGH-SUB
010500     MOVE 1 TO WS-INSERT-TO
010600     IF LK-TABLE-SIZE = 0
010700         GO TO 1000-EXIT
010800     END-IF
010900     PERFORM 1100-SEARCH-STEP THRU 1100-EXIT
011000         UNTIL WS-LOW-SUB > WS-HIGH-SUB
011100            OR LK-KEY-WAS-FOUND
011200     .
011300 1000-EXIT.
011400     EXIT.
011500
011600 1100-SEARCH-STEP.
011700     COMPUTE WS-MID-SUB = (WS-LOW-SUB + WS-HIGH-SUB) / 2
011800     IF LK-TABLE-KEY(WS-MID-SUB) = LK-SEARCH-KEY
011900         MOVE 'Y' TO LK-FOUND-SWITCH
012000     ELSE
012100         IF LK-TABLE-KEY(WS-MID-SUB) < LK-SEARCH-KEY
012200             COMPUTE WS-LOW-SUB = WS-MID-SUB + 1
012300             MOVE WS-LOW-SUB TO WS-INSERT-TO
012400         ELSE
012500             COMPUTE WS-HIGH-SUB = WS-MID-SUB - 1
012600             MOVE WS-MID-SUB TO WS-INSERT-TO
012700         END-IF
012800     END-IF
012900     .
013000 1100-EXIT.
013100     EXIT.
013200
013300 2000-INSERT-KEY.
013400     IF LK-TABLE-SIZE NOT < LK-TABLE-MAX
013500         MOVE 'Y' TO WS-TABLE-FULL-SW
013600         MOVE 'E' TO LK-FOUND-SWITCH
013700         MOVE LK-SEARCH-KEY TO WS-DIAG-KEY
013800         DISPLAY 'HASHINS - SEEN-HASH TABLE FULL AT '
013900                 LK-TABLE-MAX ' ROWS - KEY NOT ADDED - '
014000                 WS-DIAG-KEY-DIGITS
014100         GO TO 2000-EXIT
014200     END-IF
014300     ADD 1 TO LK-TABLE-SIZE
014400     IF LK-TABLE-SIZE = 1
014500         MOVE LK-SEARCH-KEY TO LK-TABLE-KEY(1)
014600         GO TO 2000-EXIT
014700     END-IF
014800     MOVE LK-TABLE-SIZE TO WS-MOVE-FROM
014900     PERFORM 2100-SHIFT-ROW-UP THRU 2100-EXIT
015000         UNTIL WS-MOVE-FROM <= WS-INSERT-TO
015100     MOVE LK-SEARCH-KEY TO LK-TABLE-KEY(WS-INSERT-TO)
015200     MOVE 'N' TO LK-FOUND-SWITCH
015300     .
015400 2000-EXIT.
015500     EXIT.
015600
015700 2100-SHIFT-ROW-UP.
015800     MOVE LK-TABLE-KEY(WS-MOVE-FROM - 1) TO
015900         LK-TABLE-KEY(WS-MOVE-FROM)
016000     SUBTRACT 1 FROM WS-MOVE-FROM
016100     .
016200 2100-EXIT.
016300     EXIT.

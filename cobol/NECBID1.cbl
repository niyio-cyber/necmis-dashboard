000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NECBID1.
000300 AUTHOR.        R J TOBIN.
000400 INSTALLATION.  NECMIS DATA CENTER - MARKET INFORMATION GROUP.
000500 DATE-WRITTEN.  06/02/93.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800***************************************************************
000900* NECBID1 - DOT BID-INTAKE NIGHTLY BATCH
001000*
001100* READS THE CAPTURED DOT BID-NOTICE FEED (BIDS-IN), VALIDATES
001200* EACH NOTICE, CLASSIFIES IT AS A FULLY-PARSED STATE (MA, WITH
001300* AN EXACT DOLLAR AMOUNT) OR A PORTAL-REFERENCE STATE (THE
001400* REMAINING SEVEN), DE-DUPLICATES AGAINST THE SEEN-HASH STORE,
001500* WRITES THE CLEANED NOTICES TO BIDS-OUT AND PRODUCES THE
001600* PER-STATE SUMMARY REPORT WITH A CONTROL BREAK ON STATE.
001700*
001800* THIS PROGRAM REPLACES THE OLD SAM1/SAM3ABND CUSTOMER-UPDATE
001900* SKELETON THAT USED TO RUN IN THIS SLOT - THE FILE-OPEN AND
002000* REPORT-HEADER PARAGRAPH NUMBERING IS CARRIED FORWARD FROM
002100* THAT JOB STREAM SO THE OPERATORS' RUN BOOK DIDN'T HAVE TO
002200* CHANGE.
002300*---------------------------------------------------------------
002400* CHANGE LOG
002500*---------------------------------------------------------------
002600* 06/02/93 RJT  0093  ORIGINAL VERSION - MA AMOUNT PARSING AND
002700*                     7-STATE PORTAL REFERENCE HANDLING.
002800* 02/11/94 RJT  0118  ADDED BID-ID BLANK CHECK AFTER TWO NIGHTS
002900*                     OF GARBAGE RECORDS FROM THE FEED.
003000* 11/14/94 RJT  0147  PORTAL-URL BLANK CHECK FOR LINK STATES -
003100*                     PRIOR RUN LET A BLANK-URL NOTICE THROUGH.
003200* 05/03/95 RJT  0175  SEEN-HASH TABLE SWITCHED FROM SEQUENTIAL
003300*                     SCAN TO BINARY SEARCH VIA CALL 'HASHINS' -
003400*                     SCAN WAS TAKING TOO LONG ON A BUSY NIGHT.
003500* 09/19/95 RJT  0201  TABLE-FULL GUARD IN HASHINS AFTER THE
003600*                     08/30 ABEND (SEE HASHINS CHANGE LOG).
003700* 01/22/96 DPW  0223  CORRECTED DOLLAR-TOTAL EDIT PICTURE -
003800*                     TOTALS OVER 1 MILLION WERE TRUNCATING.
003900* 07/30/97 DPW  0261  SEQUENCE-WARNING COUNT ADDED TO TRAILER
004000*                     PER AUDIT FINDING ON OUT-OF-ORDER FEEDS.
004100* 03/08/99 KLM  Y2K01 OPEN-DATE NOW CARRIES A 4-DIGIT YEAR IN
004200*                     BIDCOPY - WINDOWING LOGIC REMOVED, THIS
004300*                     PROGRAM NEVER DID 2-DIGIT YEAR MATH.
004400* 11/02/99 KLM  Y2K02 YEAR 2000 SIGN-OFF - RUN DATE HEADER USES
004500*                     A 2-DIGIT YEAR FOR DISPLAY ONLY, NO
004600*                     COMPARISON LOGIC DEPENDS ON IT.
004700* 04/21/06 RJT  0355  REPLACED THE OLD AMOUNT-ONLY DUP CHECK
004800*                     WITH THE FULL STATE+BID-ID+DATE HASH KEY
004900*                     PER THE NEW 8-STATE FEED SPEC.
005000* 08/14/08 RJT  0401  UNRECOGNIZED STATE CODES NO LONGER BLOW
005100*                     UP THE CONTROL BREAK - COUNTED SEPARATELY
005200*                     AND FOLDED INTO THE GRAND TOTAL REJECTED.
005300* 02/09/12 MTC  0449  RESET THE STATE BUCKET AFTER EACH PRINTED
005400*                     LINE SO A STATE THAT REAPPEARS OUT OF
005500*                     SEQUENCE GETS ITS OWN FRESH TOTALS.
005600*---------------------------------------------------------------
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-4381.
006000 OBJECT-COMPUTER. IBM-4381.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 ON STATUS IS WS-TRACE-ON
006400            OFF STATUS IS WS-TRACE-OFF.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT BIDS-IN ASSIGN TO BIDSIN
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-BIDSIN-STATUS.
007100
007200     SELECT SEEN-HASH ASSIGN TO SEENHSH
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-SEENHSH-STATUS.
007500
007600     SELECT BIDS-OUT ASSIGN TO BIDSOUT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-BIDSOUT-STATUS.
007900
008000     SELECT SUMMARY-REPORT ASSIGN TO SUMRPT
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-SUMRPT-STATUS.
008300
008400***************************************************************
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  BIDS-IN
008900     RECORDING MODE IS F
009000     BLOCK CONTAINS 0 RECORDS.
009100 01  BN-BID-NOTICE-IN.
009200     COPY BIDCOPY.
009300
009400 FD  SEEN-HASH
009500     RECORDING MODE IS F
009600     BLOCK CONTAINS 0 RECORDS.
009700 01  SH-SEEN-RECORD.
009800     COPY SHCOPY.
009900
010000 FD  BIDS-OUT
010100     RECORDING MODE IS F
010200     BLOCK CONTAINS 0 RECORDS.
010300 01  BO-BID-NOTICE-OUT.
010400     COPY BIDCOPY.
010500     05  BO-HASH-KEY                 PIC X(16).
010600     05  BO-STATUS                   PIC X(04).
010700         88  BO-STATUS-NEW           VALUE 'NEW '.
010800         88  BO-STATUS-DUP           VALUE 'DUP '.
010900         88  BO-STATUS-REJ           VALUE 'REJ '.
011000
011100 FD  SUMMARY-REPORT
011200     RECORDING MODE IS F
011300     BLOCK CONTAINS 0 RECORDS.
011400 01  RPT-PRINT-LINE                  PIC X(132).
011500
011600***************************************************************
011700 WORKING-STORAGE SECTION.
011800 77  WS-HASH-ALPHABET                PIC X(37) VALUE
011900     ' ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.
012000 77  WS-SEARCH-HASH-KEY              PIC X(16) VALUE SPACES.
012100 77  WS-SEEN-TABLE-MAX               PIC S9(08) COMP VALUE +5000.
012200 77  WS-SEEN-TABLE-SIZE              PIC S9(08) COMP VALUE +0.
012300 77  WS-PREV-STATE                   PIC X(02) VALUE SPACES.
012400 77  WS-CURR-ST-SUB                  PIC S9(04) COMP VALUE +0.
012500 77  WS-LOOKUP-SUB                   PIC S9(04) COMP VALUE +0.
012600
012700 01  WS-PROGRAM-SWITCHES.
012800     05  WS-BIDS-EOF-SW              PIC X VALUE 'N'.
012900         88  BIDS-EOF-REACHED        VALUE 'Y'.
013000     05  WS-SEEN-EOF-SW              PIC X VALUE 'N'.
013100         88  SEEN-EOF-REACHED        VALUE 'Y'.
013200     05  WS-VALID-REC-SW             PIC X VALUE 'Y'.
013300         88  WS-RECORD-VALID         VALUE 'Y'.
013400         88  WS-RECORD-INVALID       VALUE 'N'.
013500     05  WS-DUP-SW                   PIC X VALUE 'N'.
013600         88  WS-RECORD-DUP           VALUE 'Y'.
013700         88  WS-RECORD-NOT-DUP       VALUE 'N'.
013800     05  WS-FOUND-SW                 PIC X VALUE 'N'.
013900         88  WS-KEY-FOUND            VALUE 'Y'.
014000         88  WS-KEY-INSERTED         VALUE 'N'.
014100         88  WS-KEY-TABLE-FULL       VALUE 'E'.
014200     05  FILLER                      PIC X(01) VALUE SPACE.
014300
014400 01  WS-FILE-STATUSES.
014500     05  WS-BIDSIN-STATUS            PIC X(02) VALUE SPACES.
014600     05  WS-SEENHSH-STATUS           PIC X(02) VALUE SPACES.
014700     05  WS-BIDSOUT-STATUS           PIC X(02) VALUE SPACES.
014800     05  WS-SUMRPT-STATUS            PIC X(02) VALUE SPACES.
014900     05  FILLER                      PIC X(01) VALUE SPACE.
015000
015100 01  WS-RUN-COUNTERS.
015200     05  WS-RECS-READ                PIC S9(7) COMP-3 VALUE +0.
015300     05  WS-RECS-WRITTEN             PIC S9(7) COMP-3 VALUE +0.
015400     05  WS-SEQ-WARN-CNT             PIC S9(5) COMP-3 VALUE +0.
015500     05  FILLER                      PIC X(01) VALUE SPACE.
015600
015700* STATE TABLE LOADED FROM A VALUE LITERAL SO A NEW STATE CAN BE
015800* ADDED BY A ONE-LINE RECOMPILE.  THIRD BYTE OF EACH GROUP IS
015900* THE TIER - F = FULLY PARSED (EXACT AMOUNT), P = PORTAL ONLY.
016000 01  WS-STATE-TABLE-VALUES.
016100     05  FILLER                      PIC X(03) VALUE 'MAF'.
016200     05  FILLER                      PIC X(03) VALUE 'MEP'.
016300     05  FILLER                      PIC X(03) VALUE 'PAP'.
016400     05  FILLER                      PIC X(03) VALUE 'NHP'.
016500     05  FILLER                      PIC X(03) VALUE 'VTP'.
016600     05  FILLER                      PIC X(03) VALUE 'NYP'.
016700     05  FILLER                      PIC X(03) VALUE 'RIP'.
016800     05  FILLER                      PIC X(03) VALUE 'CTP'.
016900 01  WS-STATE-TABLE REDEFINES WS-STATE-TABLE-VALUES.
017000     05  WS-ST-ENTRY OCCURS 8 TIMES.
017100         10  WS-ST-CODE              PIC X(02).
017200         10  WS-ST-TIER              PIC X(01).
017300             88  WS-ST-FULL-PARSE    VALUE 'F'.
017400             88  WS-ST-PORTAL        VALUE 'P'.
017500
017600* PER-STATE ACCUMULATORS, SAME ORDINAL POSITION AS THE LOOKUP
017700* TABLE ABOVE - SUBSCRIPTED BY WS-CURR-ST-SUB.
017800 01  WS-STATE-ACCUM-TABLE.
017900     05  WS-SA-ENTRY OCCURS 8 TIMES.
018000         10  WS-SA-NEW-CNT           PIC S9(7) COMP-3 VALUE +0.
018100         10  WS-SA-DUP-CNT           PIC S9(7) COMP-3 VALUE +0.
018200         10  WS-SA-REJ-CNT           PIC S9(7) COMP-3 VALUE +0.
018300         10  WS-SA-DOLLAR-TOTAL      PIC S9(11)V99 COMP-3
018400                                      VALUE +0.
018500         10  WS-SA-BROKEN-SW         PIC X VALUE 'N'.
018600             88  WS-SA-ALREADY-BROKEN     VALUE 'Y'.
018700     05  FILLER                      PIC X(01) VALUE SPACE.
018800
018900 01  WS-GRAND-TOTALS.
019000     05  WS-GT-NEW-CNT               PIC S9(7) COMP-3 VALUE +0.
019100     05  WS-GT-DUP-CNT               PIC S9(7) COMP-3 VALUE +0.
019200     05  WS-GT-REJ-CNT               PIC S9(7) COMP-3 VALUE +0.
019300     05  WS-GT-DOLLAR-TOTAL          PIC S9(11)V99 COMP-3
019400                                      VALUE +0.
019500     05  WS-GT-UNKNOWN-STATE-CNT     PIC S9(7) COMP-3 VALUE +0.
019600     05  FILLER                      PIC X(01) VALUE SPACE.
019700
019800* SEEN-HASH IN-MEMORY TABLE, PASSED BY REFERENCE TO HASHINS ON
019900* EVERY SEARCH/INSERT.  KEPT ASCENDING BY HASHINS.
020000* NO FILLER HERE - AN OCCURS DEPENDING ON TABLE HAS TO BE THE
020100* LAST ITEM IN ITS RECORD, SO THERE IS NOWHERE TO PUT A PAD.
020200 01  WS-SEEN-TABLE-AREA.
020300     05  WS-SEEN-ENTRY OCCURS 0 TO 5000 TIMES
020400             DEPENDING ON WS-SEEN-TABLE-SIZE.
020500         10  WS-SEEN-KEY             PIC X(16).
020600
020700* HASH WORK AREA - BUILDS A 16-DIGIT DIGEST OVER STATE + BID-ID
020800* + OPEN-DATE (22 BYTES) USING TWO INDEPENDENT WEIGHTED-SUM
020900* ACCUMULATORS.  NO CRYPTOGRAPHIC STRENGTH NEEDED, ONLY THAT
021000* EQUAL KEYS HASH EQUAL AND THE SAME KEY HASHES THE SAME WAY
021100* EVERY RUN.
021200 01  WS-HASH-SOURCE-KEY.
021300     05  WS-HK-STATE                 PIC X(02).
021400     05  WS-HK-BID-ID                PIC X(12).
021500     05  WS-HK-OPEN-DATE             PIC 9(08).
021600     05  FILLER                      PIC X(01) VALUE SPACE.
021700 01  WS-HASH-SOURCE-CHARS REDEFINES WS-HASH-SOURCE-KEY.
021800     05  WS-HK-CHAR                  PIC X(01) OCCURS 22 TIMES.
021900     05  FILLER                      PIC X(01).
022000
022100 01  WS-HASH-CALC-FIELDS.
022200     05  WS-HASH-ACC-1               PIC S9(09) COMP-3
022300                                      VALUE +0.
022400     05  WS-HASH-ACC-2               PIC S9(09) COMP-3
022500                                      VALUE +0.
022600     05  WS-HASH-TEMP                PIC S9(13) COMP-3
022700                                      VALUE +0.
022800     05  WS-HASH-QUOT                PIC S9(09) COMP-3
022900                                      VALUE +0.
023000     05  WS-HASH-CHAR-VAL            PIC 9(03) COMP-3
023100                                      VALUE 0.
023200     05  WS-HASH-SUB                 PIC S9(04) COMP VALUE +0.
023300     05  FILLER                      PIC X(01) VALUE SPACE.
023400
023500 01  WS-HASH-RESULT.
023600     05  WS-HASH-RESULT-1            PIC 9(08).
023700     05  WS-HASH-RESULT-2            PIC 9(08).
023800     05  FILLER                      PIC X(01) VALUE SPACE.
023900 01  WS-HASH-RESULT-KEY REDEFINES WS-HASH-RESULT.
024000     05  WS-HASH-RESULT-KEY-CHARS    PIC X(16).
024100     05  FILLER                      PIC X(01).
024200
024300* RUN-DATE BREAKOUT FOR THE REPORT HEADER
024400 01  WS-RUN-DATE                     PIC 9(06) VALUE ZEROS.
024500 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
024600     05  WS-RUN-YY                   PIC 99.
024700     05  WS-RUN-MM                   PIC 99.
024800     05  WS-RUN-DD                   PIC 99.
024900
025000* SUMMARY-REPORT PRINT LINES
025100 01  RPT-PAGE-HEADER.
025200     05  FILLER                      PIC X(05) VALUE SPACES.
025300     05  FILLER                      PIC X(40) VALUE
025400         'NECMIS DOT BID-INTAKE - SUMMARY REPORT'.
025500     05  FILLER                      PIC X(05) VALUE SPACES.
025600     05  FILLER                      PIC X(10) VALUE
025700         'RUN DATE: '.
025800     05  RPT-HDR-MM                  PIC 99.
025900     05  FILLER                      PIC X(01) VALUE '/'.
026000     05  RPT-HDR-DD                  PIC 99.
026100     05  FILLER                      PIC X(01) VALUE '/'.
026200     05  RPT-HDR-YY                  PIC 99.
026300     05  FILLER                      PIC X(64) VALUE SPACES.
026400
026500 01  RPT-COLUMN-HEADINGS.
026600     05  FILLER                      PIC X(01) VALUE SPACE.
026700     05  FILLER                      PIC X(05) VALUE 'STATE'.
026800     05  FILLER                      PIC X(05) VALUE SPACES.
026900     05  FILLER                      PIC X(10) VALUE
027000         '       NEW'.
027100     05  FILLER                      PIC X(05) VALUE SPACES.
027200     05  FILLER                      PIC X(10) VALUE
027300         '      DUPS'.
027400     05  FILLER                      PIC X(05) VALUE SPACES.
027500     05  FILLER                      PIC X(10) VALUE
027600         '  REJECTED'.
027700     05  FILLER                      PIC X(05) VALUE SPACES.
027800     05  FILLER                      PIC X(20) VALUE
027900         '        DOLLAR TOTAL'.
028000     05  FILLER                      PIC X(56) VALUE SPACES.
028100
028200 01  RPT-DETAIL-LINE.
028300     05  FILLER                      PIC X(01) VALUE SPACE.
028400     05  RPT-STATE                   PIC X(05).
028500     05  FILLER                      PIC X(03) VALUE SPACES.
028600     05  RPT-NEW-CNT                 PIC ZZ,ZZ9.
028700     05  FILLER                      PIC X(03) VALUE SPACES.
028800     05  RPT-DUP-CNT                 PIC ZZ,ZZ9.
028900     05  FILLER                      PIC X(03) VALUE SPACES.
029000     05  RPT-REJ-CNT                 PIC ZZ,ZZ9.
029100     05  FILLER                      PIC X(03) VALUE SPACES.
029200     05  RPT-DOLLAR-TOTAL            PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
029300     05  FILLER                      PIC X(78) VALUE SPACES.
029400
029500 01  RPT-TRAILER-LINE.
029600     05  FILLER                      PIC X(01) VALUE SPACE.
029700     05  FILLER                      PIC X(14) VALUE
029800         'RECORDS READ:'.
029900     05  RPT-TRL-READ                PIC ZZZ,ZZ9.
030000     05  FILLER                      PIC X(03) VALUE SPACES.
030100     05  FILLER                      PIC X(17) VALUE
030200         'RECORDS WRITTEN:'.
030300     05  RPT-TRL-WRITTEN             PIC ZZZ,ZZ9.
030400     05  FILLER                      PIC X(03) VALUE SPACES.
030500     05  FILLER                      PIC X(15) VALUE
030600         'SEQ WARNINGS:'.
030700     05  RPT-TRL-SEQWARN             PIC ZZZ,ZZ9.
030800     05  FILLER                      PIC X(58) VALUE SPACES.
030900
031000***************************************************************
031100 PROCEDURE DIVISION.
031200***************************************************************
031300
031400 000-MAIN-LINE.
031500     PERFORM 700-OPEN-FILES      THRU 700-EXIT
031600     PERFORM 710-LOAD-SEEN-TABLE THRU 710-EXIT
031700     PERFORM 800-INIT-REPORT     THRU 800-EXIT
031800     PERFORM 730-READ-BID-RECORD THRU 730-EXIT
031900     PERFORM 100-PROCESS-BID-RECORDS THRU 100-EXIT
032000         UNTIL BIDS-EOF-REACHED
032100     PERFORM 600-FINAL-CONTROL-BREAK THRU 600-EXIT
032200     PERFORM 850-PRINT-TRAILER   THRU 850-EXIT
032300     PERFORM 790-CLOSE-FILES     THRU 790-EXIT
032400     GOBACK.
032500
032600 100-PROCESS-BID-RECORDS.
032700     ADD 1 TO WS-RECS-READ
032800     IF WS-TRACE-ON
032900         DISPLAY 'NECBID1 - REC ' WS-RECS-READ ' STATE '
033000                 BN-STATE ' BID-ID ' BN-BID-ID
033100     END-IF
033200     PERFORM 150-CONTROL-BREAK-CHECK THRU 150-EXIT
033300     PERFORM 200-VALIDATE-BID-RECORD THRU 200-EXIT
033400     IF WS-RECORD-VALID
033500         PERFORM 300-COMPUTE-HASH-KEY THRU 300-EXIT
033600         PERFORM 400-CHECK-DUPLICATE  THRU 400-EXIT
033700         IF WS-RECORD-DUP
033800             PERFORM 420-COUNT-DUPLICATE THRU 420-EXIT
033900         ELSE
034000             PERFORM 500-WRITE-ACCEPTED-NOTICE THRU 500-EXIT
034100         END-IF
034200     ELSE
034300         PERFORM 250-COUNT-REJECTED THRU 250-EXIT
034400     END-IF
034500     PERFORM 730-READ-BID-RECORD THRU 730-EXIT
034600     .
034700 100-EXIT.
034800     EXIT.
034900
035000* ON A STATE CHANGE, PRINT THE CLOSING STATE'S LINE BEFORE
035100* LOOKING UP THE NEW ONE; IF THE NEW STATE WAS ALREADY BROKEN
035200* ONCE THIS RUN, THE FEED CAME IN OUT OF SEQUENCE.
035300 150-CONTROL-BREAK-CHECK.
035400     IF BN-STATE OF BN-BID-NOTICE-IN NOT = WS-PREV-STATE
035500         IF WS-PREV-STATE NOT = SPACES
035600             PERFORM 620-PRINT-STATE-LINE THRU 620-EXIT
035700         END-IF
035800         MOVE BN-STATE OF BN-BID-NOTICE-IN TO WS-PREV-STATE
035900         PERFORM 160-LOOKUP-CURRENT-STATE THRU 160-EXIT
036000         IF WS-CURR-ST-SUB NOT = 0
036100             IF WS-SA-ALREADY-BROKEN(WS-CURR-ST-SUB)
036200                 ADD 1 TO WS-SEQ-WARN-CNT
036300             END-IF
036400         END-IF
036500     END-IF
036600     .
036700 150-EXIT.
036800     EXIT.
036900
037000 160-LOOKUP-CURRENT-STATE.
037100     MOVE 0 TO WS-CURR-ST-SUB
037200     PERFORM 165-LOOKUP-STEP THRU 165-EXIT
037300         VARYING WS-LOOKUP-SUB FROM 1 BY 1
037400         UNTIL WS-LOOKUP-SUB > 8 OR WS-CURR-ST-SUB NOT = 0
037500     .
037600 160-EXIT.
037700     EXIT.
037800
037900 165-LOOKUP-STEP.
038000     IF WS-ST-CODE(WS-LOOKUP-SUB) = BN-STATE OF BN-BID-NOTICE-IN
038100         MOVE WS-LOOKUP-SUB TO WS-CURR-ST-SUB
038200     END-IF
038300     .
038400 165-EXIT.
038500     EXIT.
038600
038700* ENFORCES STATE CODE, BID-ID, OPEN-DATE, AND AMOUNT-VS-PORTAL
038800* CHECKS AGAINST THE INCOMING NOTICE.
038900 200-VALIDATE-BID-RECORD.
039000     SET WS-RECORD-VALID TO TRUE
039100     IF WS-CURR-ST-SUB = 0
039200         SET WS-RECORD-INVALID TO TRUE
039300         GO TO 200-EXIT
039400     END-IF
039500     IF BN-BID-ID OF BN-BID-NOTICE-IN = SPACES
039600         SET WS-RECORD-INVALID TO TRUE
039700         GO TO 200-EXIT
039800     END-IF
039900     IF BN-OPEN-DATE OF BN-BID-NOTICE-IN IS NOT NUMERIC
040000         SET WS-RECORD-INVALID TO TRUE
040100         GO TO 200-EXIT
040200     END-IF
040300     IF BN-OPEN-MM OF BN-BID-NOTICE-IN < 1
040400             OR BN-OPEN-MM OF BN-BID-NOTICE-IN > 12
040500         SET WS-RECORD-INVALID TO TRUE
040600         GO TO 200-EXIT
040700     END-IF
040800     IF BN-OPEN-DD OF BN-BID-NOTICE-IN < 1
040900             OR BN-OPEN-DD OF BN-BID-NOTICE-IN > 31
041000         SET WS-RECORD-INVALID TO TRUE
041100         GO TO 200-EXIT
041200     END-IF
041300     IF WS-ST-FULL-PARSE(WS-CURR-ST-SUB)
041400         IF BN-AMOUNT-FLAG OF BN-BID-NOTICE-IN NOT = 'Y'
041500                 OR BN-AMOUNT OF BN-BID-NOTICE-IN NOT > 0
041600             SET WS-RECORD-INVALID TO TRUE
041700         END-IF
041800     ELSE
041900         IF BN-AMOUNT-FLAG OF BN-BID-NOTICE-IN NOT = 'N'
042000                 OR BN-PORTAL-URL OF BN-BID-NOTICE-IN = SPACES
042100             SET WS-RECORD-INVALID TO TRUE
042200         END-IF
042300     END-IF
042400     .
042500 200-EXIT.
042600     EXIT.
042700
042800 250-COUNT-REJECTED.
042900     IF WS-CURR-ST-SUB = 0
043000         ADD 1 TO WS-GT-UNKNOWN-STATE-CNT
043100         ADD 1 TO WS-GT-REJ-CNT
043200     ELSE
043300         ADD 1 TO WS-SA-REJ-CNT(WS-CURR-ST-SUB)
043400         ADD 1 TO WS-GT-REJ-CNT
043500     END-IF
043600     .
043700 250-EXIT.
043800     EXIT.
043900
044000* TWO INDEPENDENT WEIGHTED-SUM ACCUMULATORS (MOD TWO DIFFERENT
044100* 8-DIGIT PRIMES) GIVE A 16-DIGIT DIGEST OVER STATE + BID-ID +
044200* OPEN-DATE, USED FOR THE SEEN-HASH DUPLICATE CHECK.
044300 300-COMPUTE-HASH-KEY.
044400     MOVE BN-STATE OF BN-BID-NOTICE-IN     TO WS-HK-STATE
044500     MOVE BN-BID-ID OF BN-BID-NOTICE-IN    TO WS-HK-BID-ID
044600     MOVE BN-OPEN-DATE OF BN-BID-NOTICE-IN TO WS-HK-OPEN-DATE
044700     MOVE +0 TO WS-HASH-ACC-1
044800     MOVE +0 TO WS-HASH-ACC-2
044900     PERFORM 310-HASH-CHAR-STEP THRU 310-EXIT
045000         VARYING WS-HASH-SUB FROM 1 BY 1 UNTIL WS-HASH-SUB > 22
045100     MOVE WS-HASH-ACC-1 TO WS-HASH-RESULT-1
045200     MOVE WS-HASH-ACC-2 TO WS-HASH-RESULT-2
045300     MOVE WS-HASH-RESULT-KEY-CHARS TO WS-SEARCH-HASH-KEY
045400     .
045500 300-EXIT.
045600     EXIT.
045700
045800 310-HASH-CHAR-STEP.
045900     MOVE 0 TO WS-HASH-CHAR-VAL
046000     INSPECT WS-HASH-ALPHABET TALLYING WS-HASH-CHAR-VAL
046100         FOR CHARACTERS BEFORE INITIAL WS-HK-CHAR(WS-HASH-SUB)
046200     COMPUTE WS-HASH-TEMP =
046300             (WS-HASH-ACC-1 * 37) + WS-HASH-CHAR-VAL
046400     DIVIDE WS-HASH-TEMP BY 99999989 GIVING WS-HASH-QUOT
046500         REMAINDER WS-HASH-ACC-1
046600     COMPUTE WS-HASH-TEMP =
046700             (WS-HASH-ACC-2 * 41) + WS-HASH-CHAR-VAL
046800     DIVIDE WS-HASH-TEMP BY 99999971 GIVING WS-HASH-QUOT
046900         REMAINDER WS-HASH-ACC-2
047000     .
047100 310-EXIT.
047200     EXIT.
047300
047400* SEARCHES AND, ON A MISS, INSERTS THE NEW KEY INTO THE IN-
047500* MEMORY TABLE IN ONE CALL.
047600 400-CHECK-DUPLICATE.
047700     MOVE 'N' TO WS-FOUND-SW
047800     CALL 'HASHINS' USING WS-SEEN-TABLE-MAX WS-SEEN-TABLE-SIZE
047900             WS-SEEN-TABLE-AREA WS-SEARCH-HASH-KEY WS-FOUND-SW
048000     IF WS-KEY-FOUND
048100         SET WS-RECORD-DUP TO TRUE
048200     ELSE
048300         SET WS-RECORD-NOT-DUP TO TRUE
048400     END-IF
048500     .
048600 400-EXIT.
048700     EXIT.
048800
048900 420-COUNT-DUPLICATE.
049000     ADD 1 TO WS-SA-DUP-CNT(WS-CURR-ST-SUB)
049100     ADD 1 TO WS-GT-DUP-CNT
049200     .
049300 420-EXIT.
049400     EXIT.
049500
049600* DOLLAR ACCUMULATION HAPPENS HERE, ONLY FOR A FULLY-PARSED
049700* STATE WITH AN EXACT AMOUNT.
049800 500-WRITE-ACCEPTED-NOTICE.
049900     MOVE BN-STATE OF BN-BID-NOTICE-IN TO
050000         BN-STATE OF BO-BID-NOTICE-OUT
050100     MOVE BN-BID-ID OF BN-BID-NOTICE-IN TO
050200         BN-BID-ID OF BO-BID-NOTICE-OUT
050300     MOVE BN-TITLE OF BN-BID-NOTICE-IN TO
050400         BN-TITLE OF BO-BID-NOTICE-OUT
050500     MOVE BN-OPEN-DATE OF BN-BID-NOTICE-IN TO
050600         BN-OPEN-DATE OF BO-BID-NOTICE-OUT
050700     MOVE BN-AMOUNT OF BN-BID-NOTICE-IN TO
050800         BN-AMOUNT OF BO-BID-NOTICE-OUT
050900     MOVE BN-AMOUNT-FLAG OF BN-BID-NOTICE-IN TO
051000         BN-AMOUNT-FLAG OF BO-BID-NOTICE-OUT
051100     MOVE BN-PORTAL-URL OF BN-BID-NOTICE-IN TO
051200         BN-PORTAL-URL OF BO-BID-NOTICE-OUT
051300     MOVE WS-SEARCH-HASH-KEY TO BO-HASH-KEY
051400     SET BO-STATUS-NEW TO TRUE
051500     WRITE BO-BID-NOTICE-OUT
051600     MOVE WS-SEARCH-HASH-KEY TO SH-HASH-KEY
051700     WRITE SH-SEEN-RECORD
051800     ADD 1 TO WS-SA-NEW-CNT(WS-CURR-ST-SUB)
051900     ADD 1 TO WS-GT-NEW-CNT
052000     ADD 1 TO WS-RECS-WRITTEN
052100     IF WS-ST-FULL-PARSE(WS-CURR-ST-SUB)
052200             AND BN-AMOUNT-FLAG OF BN-BID-NOTICE-IN = 'Y'
052300         ADD BN-AMOUNT OF BN-BID-NOTICE-IN TO
052400             WS-SA-DOLLAR-TOTAL(WS-CURR-ST-SUB)
052500         ADD BN-AMOUNT OF BN-BID-NOTICE-IN TO
052600             WS-GT-DOLLAR-TOTAL
052700     END-IF
052800     .
052900 500-EXIT.
053000     EXIT.
053100
053200 600-FINAL-CONTROL-BREAK.
053300     IF WS-PREV-STATE NOT = SPACES
053400         PERFORM 620-PRINT-STATE-LINE THRU 620-EXIT
053500     END-IF
053600     .
053700 600-EXIT.
053800     EXIT.
053900
054000* PRINTS AND THEN RESETS THE JUST-CLOSED STATE'S BUCKET SO A
054100* LATER OUT-OF-SEQUENCE REAPPEARANCE STARTS A FRESH COUNT.
054200 620-PRINT-STATE-LINE.
054300     MOVE WS-PREV-STATE TO RPT-STATE
054400     IF WS-CURR-ST-SUB = 0
054500         MOVE ZEROS TO RPT-NEW-CNT
054600         MOVE ZEROS TO RPT-DUP-CNT
054700         MOVE ZEROS TO RPT-REJ-CNT
054800         MOVE ZEROS TO RPT-DOLLAR-TOTAL
054900     ELSE
055000         MOVE WS-SA-NEW-CNT(WS-CURR-ST-SUB)      TO RPT-NEW-CNT
055100         MOVE WS-SA-DUP-CNT(WS-CURR-ST-SUB)      TO RPT-DUP-CNT
055200         MOVE WS-SA-REJ-CNT(WS-CURR-ST-SUB)      TO RPT-REJ-CNT
055300         MOVE WS-SA-DOLLAR-TOTAL(WS-CURR-ST-SUB)
055400             TO RPT-DOLLAR-TOTAL
055500         SET WS-SA-ALREADY-BROKEN(WS-CURR-ST-SUB) TO TRUE
055600         MOVE 0 TO WS-SA-NEW-CNT(WS-CURR-ST-SUB)
055700         MOVE 0 TO WS-SA-DUP-CNT(WS-CURR-ST-SUB)
055800         MOVE 0 TO WS-SA-REJ-CNT(WS-CURR-ST-SUB)
055900         MOVE 0 TO WS-SA-DOLLAR-TOTAL(WS-CURR-ST-SUB)
056000     END-IF
056100     WRITE RPT-PRINT-LINE FROM RPT-DETAIL-LINE AFTER 1
056200     .
056300 620-EXIT.
056400     EXIT.
056500
056600 700-OPEN-FILES.
056700     OPEN INPUT BIDS-IN
056800     IF WS-BIDSIN-STATUS NOT = '00'
056900         DISPLAY 'NECBID1 - ERROR OPENING BIDS-IN. RC: '
057000                 WS-BIDSIN-STATUS
057100         MOVE 16 TO RETURN-CODE
057200         SET BIDS-EOF-REACHED TO TRUE
057300     END-IF
057400     OPEN OUTPUT BIDS-OUT
057500     IF WS-BIDSOUT-STATUS NOT = '00'
057600         DISPLAY 'NECBID1 - ERROR OPENING BIDS-OUT. RC: '
057700                 WS-BIDSOUT-STATUS
057800         MOVE 16 TO RETURN-CODE
057900         SET BIDS-EOF-REACHED TO TRUE
058000     END-IF
058100     OPEN OUTPUT SUMMARY-REPORT
058200     IF WS-SUMRPT-STATUS NOT = '00'
058300         DISPLAY 'NECBID1 - ERROR OPENING SUMMARY-REPORT. RC: '
058400                 WS-SUMRPT-STATUS
058500         MOVE 16 TO RETURN-CODE
058600         SET BIDS-EOF-REACHED TO TRUE
058700     END-IF
058800     .
058900 700-EXIT.
059000     EXIT.
059100
059200* LOADS PRIOR HISTORY, THEN REOPENS THE FILE EXTEND SO NEW KEYS
059300* LAND AFTER TONIGHT'S RUN.
059400 710-LOAD-SEEN-TABLE.
059500     OPEN INPUT SEEN-HASH
059600     IF WS-SEENHSH-STATUS = '00'
059700         PERFORM 715-READ-SEEN-RECORD THRU 715-EXIT
059800         PERFORM 716-LOAD-SEEN-ROW THRU 716-EXIT
059900             UNTIL SEEN-EOF-REACHED
060000         CLOSE SEEN-HASH
060100     ELSE
060200         DISPLAY 'NECBID1 - NO PRIOR SEEN-HASH HISTORY. RC: '
060300                 WS-SEENHSH-STATUS
060400     END-IF
060500     OPEN EXTEND SEEN-HASH
060600     IF WS-SEENHSH-STATUS NOT = '00'
060700         OPEN OUTPUT SEEN-HASH
060800     END-IF
060900     .
061000 710-EXIT.
061100     EXIT.
061200
061300 715-READ-SEEN-RECORD.
061400     READ SEEN-HASH
061500         AT END
061600             SET SEEN-EOF-REACHED TO TRUE
061700     END-READ
061800     .
061900 715-EXIT.
062000     EXIT.
062100
062200 716-LOAD-SEEN-ROW.
062300     CALL 'HASHINS' USING WS-SEEN-TABLE-MAX WS-SEEN-TABLE-SIZE
062400             WS-SEEN-TABLE-AREA SH-HASH-KEY WS-FOUND-SW
062500     PERFORM 715-READ-SEEN-RECORD THRU 715-EXIT
062600     .
062700 716-EXIT.
062800     EXIT.
062900
063000 730-READ-BID-RECORD.
063100     READ BIDS-IN
063200         AT END
063300             SET BIDS-EOF-REACHED TO TRUE
063400     END-READ
063500     .
063600 730-EXIT.
063700     EXIT.
063800
063900 790-CLOSE-FILES.
064000     CLOSE BIDS-IN
064100           BIDS-OUT
064200           SUMMARY-REPORT
064300           SEEN-HASH
064400     .
064500 790-EXIT.
064600     EXIT.
064700
064800 800-INIT-REPORT.
064900     ACCEPT WS-RUN-DATE FROM DATE
065000     MOVE WS-RUN-MM TO RPT-HDR-MM
065100     MOVE WS-RUN-DD TO RPT-HDR-DD
065200     MOVE WS-RUN-YY TO RPT-HDR-YY
065300     WRITE RPT-PRINT-LINE FROM RPT-PAGE-HEADER AFTER PAGE
065400     WRITE RPT-PRINT-LINE FROM RPT-COLUMN-HEADINGS AFTER 2
065500     .
065600 800-EXIT.
065700     EXIT.
065800
065900 850-PRINT-TRAILER.
066000     MOVE 'ALL'              TO RPT-STATE
066100     MOVE WS-GT-NEW-CNT      TO RPT-NEW-CNT
066200     MOVE WS-GT-DUP-CNT      TO RPT-DUP-CNT
066300     MOVE WS-GT-REJ-CNT      TO RPT-REJ-CNT
066400     MOVE WS-GT-DOLLAR-TOTAL TO RPT-DOLLAR-TOTAL
066500     WRITE RPT-PRINT-LINE FROM RPT-DETAIL-LINE AFTER 2
066600     MOVE WS-RECS-READ    TO RPT-TRL-READ
066700     MOVE WS-RECS-WRITTEN TO RPT-TRL-WRITTEN
066800     MOVE WS-SEQ-WARN-CNT TO RPT-TRL-SEQWARN
066900     WRITE RPT-PRINT-LINE FROM RPT-TRAILER-LINE AFTER 1
067000     .
067100 850-EXIT.
067200     EXIT.

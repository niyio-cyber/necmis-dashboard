000100***************************************************************
000200* BIDCOPY  -  NOTICE RECORD LAYOUT FOR BID-INTAKE RUN
000300* COMMON FIELDS CARRIED ON BOTH THE INBOUND FEED RECORD AND
000400* THE CLEANED NOTICE RECORD WRITTEN TO BIDS-OUT.  BO- FIELDS
000500* ARE APPENDED BY THE CALLING FD AFTER THIS MEMBER IS COPIED.
000600*---------------------------------------------------------------
000700* 06/02/93 RJT  0093  ORIGINAL COPY MEMBER FOR BID FEED LAYOUT.
000800* 11/14/94 RJT  0147  ADDED PORTAL-URL FOR LINK-ONLY STATES.
000900* 03/08/99 KLM  Y2K01 EXPANDED OPEN-DATE BREAKOUT TO 4-DIGIT YR.
001000*---------------------------------------------------------------
001100     05  BN-STATE                    PIC X(02).
001200     05  BN-BID-ID                   PIC X(12).
001300     05  BN-TITLE                    PIC X(40).
001400     05  BN-OPEN-DATE                PIC 9(08).
001500     05  BN-OPEN-DATE-BRK REDEFINES BN-OPEN-DATE.
001600         10  BN-OPEN-YYYY            PIC 9(04).
001700         10  BN-OPEN-MM              PIC 9(02).
001800         10  BN-OPEN-DD              PIC 9(02).
001900     05  BN-AMOUNT                   PIC 9(09)V99.
002000     05  BN-AMOUNT-FLAG              PIC X(01).
002100         88  BN-AMOUNT-PRESENT       VALUE 'Y'.
002200         88  BN-AMOUNT-PORTAL-ONLY   VALUE 'N'.
002300     05  BN-PORTAL-URL               PIC X(44).
002400     05  FILLER                      PIC X(02).

000100***************************************************************
000200* SHCOPY  -  SEEN-HASH DE-DUPLICATION STORE RECORD
000300* ONE 16-BYTE DIGEST PER PREVIOUSLY ACCEPTED NOTICE.  LOADED TO
000400* WS-SEEN-TABLE AT START OF RUN, EXTENDED AS NEW NOTICES CLEAR.
000500*---------------------------------------------------------------
000600* 06/02/93 RJT  0093  ORIGINAL LAYOUT.
000700*---------------------------------------------------------------
000800* RECORD IS THE BARE 16-BYTE DIGEST, NO FILLER PAD - HASHINS
000900* COMPARES THIS FIELD BYTE FOR BYTE AGAINST THE IN-MEMORY TABLE
001000* AND A PAD WOULD JUST BE MORE BYTES TO READ OFF DISK NIGHTLY.
001100     05  SH-HASH-KEY                 PIC X(16).
